000100*================================================================*        
000110*  CHMRPT1  --  RC CHIMNEY SHELL LOAD ANALYSIS                   *        
000120*                PRINT-LINE LAYOUTS FOR CHIMRPT (132 COL).       *        
000130*                HEADING GROUP, DETAIL LINE, TOTAL LINE.        *         
000140*================================================================*        
000150*  HEADING LINES ARE BUILT AS A GROUP OF FOUR AND REDEFINED AS   *        
000160*  A TABLE SO 310-PRINT-HEADING-LINES CAN WALK THEM IN A LOOP     *       
000170*  INSTEAD OF FOUR SEPARATE WRITE STATEMENTS.                    *        
000180*-----------------------------------------------------------------        
000190 01  WS-CHM-RPT-HEADINGS.                                                 
000200     05  WS-CHM-HDR-LN1.                                                  
000210         10  FILLER              PIC X(31)                                
000220                 VALUE "RC CHIMNEY SHELL LOAD ANALYSIS".                  
000230         10  FILLER              PIC X(08) VALUE SPACES.                  
000240         10  FILLER              PIC X(09) VALUE "PROJECT: ".             
000250         10  WS-CHM-HDR-PROJECT  PIC X(10).                               
000260         10  FILLER              PIC X(74) VALUE SPACES.                  
000270     05  WS-CHM-HDR-LN2.                                                  
000280         10  FILLER              PIC X(07) VALUE "GRADE: ".               
000290         10  WS-CHM-HDR-GRADE    PIC X(03).                               
000300         10  FILLER              PIC X(03) VALUE SPACES.                  
000310         10  FILLER              PIC X(09) VALUE "UNIT WT: ".             
000320         10  WS-CHM-HDR-UNIT-WT  PIC ZZ.99.                               
000330         10  FILLER              PIC X(01) VALUE SPACE.                   
000340         10  FILLER              PIC X(06) VALUE "KN/M3 ".                
000350         10  FILLER              PIC X(03) VALUE SPACES.                  
000360         10  FILLER              PIC X(11) VALUE "SIGMA-CBC: ".           
000370         10  WS-CHM-HDR-SIGMA    PIC ZZ.9.                                
000380         10  FILLER              PIC X(01) VALUE SPACE.                   
000390         10  FILLER              PIC X(06) VALUE "N/MM2 ".                
000400         10  FILLER              PIC X(73) VALUE SPACES.                  
000410     05  WS-CHM-HDR-LN3.                                                  
000420         10  FILLER              PIC X(132) VALUE SPACES.                 
000430     05  WS-CHM-HDR-LN4.                                                  
000440         10  FILLER              PIC X(20)                                
000450                 VALUE "SEG  HEIGHT   R1-OUT".                            
000460         10  FILLER              PIC X(20)                                
000470                 VALUE "  R1-IN   R2-OUT  R2".                            
000480         10  FILLER              PIC X(20)                                
000490                 VALUE "-IN   VOLUME     WEI".                            
000500         10  FILLER              PIC X(20)                                
000510                 VALUE "GHT     CUM-WT      ".                            
000520         10  FILLER              PIC X(15)                                
000530                 VALUE "STRESS   STATUS".                                 
000540         10  FILLER              PIC X(37) VALUE SPACES.                  
000550 01  FILLER REDEFINES WS-CHM-RPT-HEADINGS.                                
000560     05  WS-CHM-HDR-LN           OCCURS 4 TIMES PIC X(132).               
000570*-----------------------------------------------------------------        
000580*  DETAIL LINE -- ONE PER SEGMENT, INCLUDING REJECTED SEGMENTS.  *        
000590*-----------------------------------------------------------------        
000600 01  WS-CHM-DET-LINE.                                                     
000610     05  FILLER                  PIC X(02) VALUE SPACES.                  
000620     05  WS-CHM-DET-SEG          PIC ZZ9.                                 
000630     05  FILLER                  PIC X(02) VALUE SPACES.                  
000640     05  WS-CHM-DET-HEIGHT       PIC ZZ9.999.                             
000650     05  FILLER                  PIC X(02) VALUE SPACES.                  
000660     05  WS-CHM-DET-R1-OUT       PIC Z9.999.                              
000670     05  FILLER                  PIC X(02) VALUE SPACES.                  
000680     05  WS-CHM-DET-R1-IN        PIC Z9.999.                              
000690     05  FILLER                  PIC X(02) VALUE SPACES.                  
000700     05  WS-CHM-DET-R2-OUT       PIC Z9.999.                              
000710     05  FILLER                  PIC X(02) VALUE SPACES.                  
000720     05  WS-CHM-DET-R2-IN        PIC Z9.999.                              
000730     05  FILLER                  PIC X(02) VALUE SPACES.                  
000740     05  WS-CHM-DET-VOLUME       PIC Z,ZZ9.999.                           
000750     05  FILLER                  PIC X(02) VALUE SPACES.                  
000760     05  WS-CHM-DET-WEIGHT       PIC ZZ,ZZ9.999.                          
000770     05  FILLER                  PIC X(02) VALUE SPACES.                  
000780     05  WS-CHM-DET-CUM-WT       PIC ZZZ,ZZ9.999.                         
000790     05  FILLER                  PIC X(02) VALUE SPACES.                  
000800     05  WS-CHM-DET-STRESS       PIC ZZ9.999.                             
000810     05  FILLER                  PIC X(03) VALUE SPACES.                  
000820     05  WS-CHM-DET-STATUS       PIC X(09).                               
000830     05  FILLER                  PIC X(29) VALUE SPACES.                  
000840*-----------------------------------------------------------------        
000850*  TOTAL LINE -- WRITTEN ONCE, AFTER THE LAST SEGMENT.           *        
000860*-----------------------------------------------------------------        
000870 01  WS-CHM-TOT-LINE.                                                     
000880     05  FILLER                  PIC X(08) VALUE "TOTALS  ".              
000890     05  FILLER                  PIC X(10) VALUE "SEGMENTS: ".            
000900     05  WS-CHM-TOT-SEGS         PIC ZZ9.                                 
000910     05  FILLER                  PIC X(03) VALUE SPACES.                  
000920     05  FILLER                  PIC X(14) VALUE "TOTAL VOLUME: ".        
000930     05  WS-CHM-TOT-VOLUME       PIC Z,ZZ9.999.                           
000940     05  FILLER                  PIC X(01) VALUE SPACE.                   
000950     05  FILLER                  PIC X(03) VALUE "M3 ".                   
000960     05  FILLER                  PIC X(03) VALUE SPACES.                  
000970     05  FILLER                  PIC X(14) VALUE "TOTAL WEIGHT: ".        
000980     05  WS-CHM-TOT-WEIGHT       PIC ZZZ,ZZ9.999.                         
000990     05  FILLER                  PIC X(01) VALUE SPACE.                   
001000     05  FILLER                  PIC X(02) VALUE "KN".                    
001010     05  FILLER                  PIC X(50) VALUE SPACES.                  
