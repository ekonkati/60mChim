000100*================================================================*        
000110*  CHMPARM  --  RC CHIMNEY SHELL LOAD ANALYSIS                   *        
000120*                PROJECT PARAMETER RECORD                        *        
000130*                FIRST (AND ONLY) PARM RECORD ON CHIMIN                   
000140*================================================================*        
000150*  LRECL = 17.  ONE RECORD PER RUN, AHEAD OF THE SEGMENT RECORDS.         
000160*-----------------------------------------------------------------        
000170 01  CHM-PARM-RECORD.                                                     
000180     05  CHM-PROJECT-ID          PIC X(10).                               
000190     05  CHM-GRADE-CODE          PIC X(03).                               
000200     05  CHM-UNIT-WEIGHT         PIC 9(02)V9(02).                         
