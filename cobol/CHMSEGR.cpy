000100*================================================================*        
000110*  CHMSEGR  --  RC CHIMNEY SHELL LOAD ANALYSIS                   *        
000120*                SEGMENT RECORD                                  *        
000130*                ONE PER CHIMNEY SEGMENT, READ TOP-DOWN.         *        
000140*                SEG-ID 001 IS THE TOPMOST SEGMENT.              *        
000150*================================================================*        
000160*  LRECL = 29.  FOLLOWS THE SINGLE PARM RECORD ON CHIMIN.                 
000170*-----------------------------------------------------------------        
000180 01  CHM-SEG-RECORD.                                                      
000190     05  CHM-SEG-ID              PIC 9(03).                               
000200     05  CHM-SEG-HEIGHT          PIC 9(03)V9(03).                         
000210     05  CHM-R1-OUT              PIC 9(02)V9(03).                         
000220     05  CHM-R1-IN               PIC 9(02)V9(03).                         
000230     05  CHM-R2-OUT              PIC 9(02)V9(03).                         
000240     05  CHM-R2-IN               PIC 9(02)V9(03).                         
