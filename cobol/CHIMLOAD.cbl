000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    CHIMLOAD.                                                 
000120 AUTHOR.        D R HALVORSEN.                                            
000130 INSTALLATION.  CONSOLIDATED POWER AND LIGHT CO - CIVIL ENGR DEPT.        
000140 DATE-WRITTEN.  JUNE 1984.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.      CONFIDENTIAL - INTERNAL ENGINEERING USE ONLY.             
000170*================================================================*        
000180*  CHIMLOAD  --  RC CHIMNEY SHELL LOAD ANALYSIS                  *        
000190*                                                                *        
000200*  READS THE PROJECT PARAMETER RECORD AND THE SEGMENT TABLE FOR  *        
000210*  ONE REINFORCED-CONCRETE CHIMNEY SHELL (HOLLOW TAPERED RING    *        
000220*  SEGMENTS, TOP-DOWN) AND PRODUCES THE SHELL LOAD ANALYSIS      *        
000230*  REPORT - PER-SEGMENT CONCRETE VOLUME, SELF WEIGHT, CUMULATIVE *        
000240*  AXIAL LOAD, BASE ANNULUS STRESS, AND THE SIGMA-CBC CHECK.     *        
000250*================================================================*        
000260*  CHANGE LOG                                                    *        
000270*-----------------------------------------------------------------        
000280* 061584 DRH CE-1042  ORIGINAL CODING - STACK 4 SHELL RUN.                
000290* 082284 DRH CE-1042  ADDED M35 AND M40 TO THE SIGMA-CBC TABLE.           
000300* 030786 DRH CE-1118  CORRECTED HOLLOW FRUSTUM VOLUME SUBTRACTION         
000310*                     - WAS SUBTRACTING VIN BEFORE THE PI/3 SCALE.        
000320* 112087 WTK CE-1205  ADDED REJECTED-SEGMENT (*INVALID*) HANDLING         
000330*                     PER STRUCTURAL REVIEW COMMENT 87-114.               
000340* 041589 WTK CE-1250  DETAIL LINE NOW CARRIES CUMULATIVE WEIGHT           
000350*                     SO THE REVIEWER DOES NOT NEED A CALCULATOR.         
000360* 092291 WTK CE-1340  REWORKED SIGMA-CBC LOOKUP AS A TABLE SEARCH         
000370*                     IN PLACE OF THE NESTED IF-ELSE CHAIN.               
000380* 051793 RMP CE-1402  GRAND TOTAL LINE ADDED AT OPERATIONS'               
000390*                     REQUEST - THEY WERE RE-ADDING COLUMNS BY            
000400*                     HAND OFF THE PRINTOUT.                              
000410* 110894 RMP CE-1455  VALIDATION EXTENDED TO THE BOTTOM RADIUS            
000420*                     PAIR - TOP PAIR ONLY WAS BEING CHECKED.             
000430* 062496 RMP CE-1510  RADIUS VALIDATION REWRITTEN AS A TABLE-             
000440*                     DRIVEN CHECK - ONE PARAGRAPH, NOT TWO.              
000450* 990212 WTK Y2K-0118 YEAR 2000 REVIEW COMPLETED.  PROGRAM HOLDS          
000460*                     NO DATE FIELDS OF ANY KIND - NO CHANGE              
000470*                     REQUIRED FOR CENTURY ROLLOVER.                      
000480* 030800 JGS CE-1588  SEGMENT COUNT ON THE TOTAL LINE NOW EXCLUDES        
000490*                     REJECTED SEGMENTS, MATCHING THE VOLUME AND          
000500*                     WEIGHT TOTALS.                                      
000510* 091502 JGS CE-1640  REPORT LINE WIDENED TO 132 COLUMNS FOR THE          
000520*                     NEW LASER PRINTER IN THE PLOT ROOM.                 
000530* 042203 CAH CE-1677  ZERO-HEIGHT SEGMENT NOW REJECTED INSTEAD OF         
000540*                     BLOWING UP THE STRESS DIVIDE.                       
000550*-----------------------------------------------------------------        
000560*                                                                         
000570 ENVIRONMENT DIVISION.                                                    
000580 CONFIGURATION SECTION.                                                   
000590 SOURCE-COMPUTER.              IBM-370.                                   
000600 OBJECT-COMPUTER.               IBM-370.                                  
000610 SPECIAL-NAMES.                                                           
000620     C01 IS TOP-OF-FORM.                                                  
000630*                                                                         
000640 INPUT-OUTPUT SECTION.                                                    
000650 FILE-CONTROL.                                                            
000660     SELECT CHIMIN    ASSIGN TO CHIMIN                                    
000670         ORGANIZATION IS SEQUENTIAL.                                      
000680     SELECT CHIMRPT   ASSIGN TO CHIMRPT                                   
000690         ORGANIZATION IS SEQUENTIAL.                                      
000700*                                                                         
000710* //CHIMLOAD JOB 1,NOTIFY=&SYSUID                                         
000720* //***************************************************/                  
000730* //COBRUN  EXEC IGYWCL                                                   
000740* //COBOL.SYSIN  DD DSN=&SYSUID..CBL(CHIMLOAD),DISP=SHR                   
000750* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(CHIMLOAD),DISP=SHR                  
000760* //***************************************************/                  
000770* // IF RC = 0 THEN                                                       
000780* //***************************************************/                  
000790* //RUN     EXEC PGM=CHIMLOAD                                             
000800* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR                               
000810* //CHIMIN    DD DSN=CPL.ENGR.CHIMNEY.INPUT,DISP=SHR                      
000820* //CHIMRPT   DD DSN=&SYSUID..OUTPUT(CHIMLOAD),DISP=SHR                   
000830* //SYSOUT    DD SYSOUT=*,OUTLIM=15000                                    
000840* //CEEDUMP   DD DUMMY                                                    
000850* //SYSUDUMP  DD DUMMY                                                    
000860* //***************************************************/                  
000870* // ELSE                                                                 
000880* // ENDIF                                                                
000890*                                                                         
000900 DATA DIVISION.                                                           
000910 FILE SECTION.                                                            
000920*                                                                         
000930* CHIMIN CARRIES TWO RECORD TYPES - THE SINGLE PARM RECORD                
000940* FOLLOWED BY THE SEGMENT RECORDS.  THE TWO 01-LEVELS SHARE               
000950* STORAGE, MAINFRAME FASHION - WHICHEVER ONE WAS JUST READ.               
000960 FD  CHIMIN                                                               
000970     RECORDING MODE IS V.                                                 
000980     COPY CHMPARM.                                                        
000990     COPY CHMSEGR.                                                        
001000*                                                                         
001010 FD  CHIMRPT                                                              
001020     RECORD CONTAINS 132 CHARACTERS                                       
001030     RECORDING MODE IS F.                                                 
001040 01  CHM-RPT-LINE                PIC X(132).                              
001050*                                                                         
001060 WORKING-STORAGE SECTION.                                                 
001070*                                                                         
001080* ------------ SWITCHES ------------------------------------------        
001090 01  WS-CHM-EOF-SW               PIC X     VALUE "N".                     
001100     88  CHM-EOF                           VALUE "Y".                     
001110     88  CHM-NOT-EOF                       VALUE "N".                     
001120*                                                                         
001130 01  WS-CHM-INVALID-SW           PIC X     VALUE "N".                     
001140     88  WS-CHM-SEG-INVALID                VALUE "Y".                     
001150     88  WS-CHM-SEG-VALID                  VALUE "N".                     
001160*                                                                         
001170 01  WS-CHM-GRADE-FOUND-SW       PIC X     VALUE "N".                     
001180     88  WS-CHM-GRADE-FOUND                VALUE "Y".                     
001190*                                                                         
001200* ------------ SUBSCRIPTS AND COUNTS - BINARY PER SHOP STANDARD --        
001210 77  WS-CHM-GRADE-IDX            PIC S9(04) USAGE COMP.                   
001220 77  WS-CHM-PAIR-IDX             PIC S9(04) USAGE COMP.                   
001230 77  WS-CHM-HDR-IDX              PIC S9(04) USAGE COMP.                   
001240 77  WS-CHM-SEG-COUNT            PIC S9(04) USAGE COMP VALUE ZERO.        
001250*                                                                         
001260* ------------ SIGMA-CBC LOOKUP TABLE ----------------------------        
001270* LOADED THROUGH ELEMENTARY VALUE CLAUSES, THEN VIEWED AS A               
001280* 5-ENTRY TABLE BY THE REDEFINES BELOW - SEE 215-SEARCH-GRADE-            
001290* TABLE.  "OTHER" GRADES FALL THROUGH TO THE 10.000 DEFAULT SET           
001300* IN 210-LOOKUP-SIGMA-CBC BEFORE THE SEARCH EVER RUNS.                    
001310 01  WS-CHM-GRADE-TABLE-DATA.                                             
001320     05  FILLER                  PIC X(03) VALUE "M20".                   
001330     05  FILLER                  PIC 9(02)V9(03) VALUE 07.000.            
001340     05  FILLER                  PIC X(03) VALUE "M25".                   
001350     05  FILLER                  PIC 9(02)V9(03) VALUE 08.500.            
001360     05  FILLER                  PIC X(03) VALUE "M30".                   
001370     05  FILLER                  PIC 9(02)V9(03) VALUE 10.000.            
001380     05  FILLER                  PIC X(03) VALUE "M35".                   
001390     05  FILLER                  PIC 9(02)V9(03) VALUE 11.500.            
001400     05  FILLER                  PIC X(03) VALUE "M40".                   
001410     05  FILLER                  PIC 9(02)V9(03) VALUE 13.000.            
001420 01  WS-CHM-GRADE-TABLE REDEFINES WS-CHM-GRADE-TABLE-DATA.                
001430     05  WS-CHM-GRADE-ENTRY      OCCURS 5 TIMES.                          
001440         10  WS-CHM-GRADE-KEY    PIC X(03).                               
001450         10  WS-CHM-GRADE-SIGMA  PIC 9(02)V9(03).                         
001460*                                                                         
001470* ------------ RADIUS VALIDATION WORK AREA -----------------------        
001480* THE CURRENT SEGMENT'S FOUR RADII, HELD AS TOP PAIR / BOTTOM             
001490* PAIR SO 425-CHECK-RADIUS-PAIRS CAN WALK BOTH PAIRS WITH ONE             
001500* SUBSCRIPTED IF INSTEAD OF THE OLD FOUR-DEEP IF-ELSE CHAIN.              
001510 01  WS-CHM-RADIUS-PAIRS.                                                 
001520     05  WS-CHM-TOP-PAIR.                                                 
001530         10  WS-CHM-WK-R1-OUT    PIC 9(02)V9(03).                         
001540         10  WS-CHM-WK-R1-IN     PIC 9(02)V9(03).                         
001550     05  WS-CHM-BOT-PAIR.                                                 
001560         10  WS-CHM-WK-R2-OUT    PIC 9(02)V9(03).                         
001570         10  WS-CHM-WK-R2-IN     PIC 9(02)V9(03).                         
001580 01  WS-CHM-RADIUS-TABLE REDEFINES WS-CHM-RADIUS-PAIRS.                   
001590     05  WS-CHM-RAD-PAIR         OCCURS 2 TIMES.                          
001600         10  WS-CHM-RAD-OUT      PIC 9(02)V9(03).                         
001610         10  WS-CHM-RAD-IN       PIC 9(02)V9(03).                         
001620*                                                                         
001630* ------------ CALCULATION WORK FIELDS ---------------------------        
001640* ENGINEERING DECIMALS THROUGHOUT - FIXED POINT, ZONED DISPLAY,           
001650* NO PACKED-DECIMAL AND NO BINARY FLOATING POINT ANYWHERE IN THE          
001660* VOLUME, WEIGHT, AREA OR STRESS ARITHMETIC.                              
001670 01  WS-CHM-SIGMA-CBC            PIC 9(02)V9(03) VALUE ZERO.              
001680 01  WS-CHM-VOUT                 PIC 9(07)V9(06) VALUE ZERO.              
001690 01  WS-CHM-VIN                  PIC 9(07)V9(06) VALUE ZERO.              
001700 01  WS-CHM-VOLUME               PIC 9(04)V9(03) VALUE ZERO.              
001710 01  WS-CHM-WEIGHT               PIC 9(05)V9(03) VALUE ZERO.              
001720 01  WS-CHM-CUM-WEIGHT           PIC 9(06)V9(03) VALUE ZERO.              
001730 01  WS-CHM-AREA                 PIC 9(04)V9(06) VALUE ZERO.              
001740 01  WS-CHM-STRESS               PIC 9(03)V9(03) VALUE ZERO.              
001750*                                                                         
001760 01  WS-CHM-TOTAL-VOLUME         PIC 9(06)V9(03) VALUE ZERO.              
001770 01  WS-CHM-TOTAL-WEIGHT         PIC 9(06)V9(03) VALUE ZERO.              
001780*                                                                         
001790* ------------ REPORT LINE LAYOUTS -------------------------------        
001800     COPY CHMRPT1.                                                        
001810*                                                                         
001820****************************************************************          
001830*                  PROCEDURE DIVISION                           *         
001840****************************************************************          
001850 PROCEDURE DIVISION.                                                      
001860*                                                                         
001870* TOP-LEVEL DRIVER - OPEN, READ THE PARM RECORD, THEN (IF THE             
001880* RUN HAS ONE) RESOLVE SIGMA-CBC, HEAD THE REPORT, WALK EVERY             
001890* SEGMENT, FOOT THE REPORT, AND CLOSE DOWN.                               
001900 100-MAIN-CONTROL.                                                        
001910     PERFORM 110-OPEN-FILES                                               
001920     PERFORM 200-READ-PARM-RECORD                                         
001930     IF CHM-NOT-EOF                                                       
001940         PERFORM 210-LOOKUP-SIGMA-CBC                                     
001950         PERFORM 300-WRITE-HEADINGS                                       
001960         PERFORM 400-PROCESS-SEGMENTS UNTIL CHM-EOF                       
001970         PERFORM 500-WRITE-TOTAL-LINE                                     
001980     END-IF                                                               
001990     PERFORM 900-CLOSE-FILES                                              
002000     STOP RUN.                                                            
002010*                                                                         
002020* CHIMIN FOR INPUT, CHIMRPT FOR OUTPUT - NOTHING FANCIER THAN             
002030* THAT ON A ONE-PASS BATCH RUN.                                           
002040 110-OPEN-FILES.                                                          
002050     OPEN INPUT CHIMIN                                                    
002060     OPEN OUTPUT CHIMRPT.                                                 
002070*                                                                         
002080* THE PARM RECORD MUST BE THE FIRST THING ON CHIMIN.  AN EMPTY            
002090* FILE IS TREATED AS A SETUP ERROR, NOT AS A ZERO-SEGMENT RUN -           
002100* THE EOF SWITCH GOES ON AND 100- SKIPS STRAIGHT TO CLOSE.                
002110 200-READ-PARM-RECORD.                                                    
002120     READ CHIMIN                                                          
002130         AT END                                                           
002140             DISPLAY "CHIMLOAD - CHIMIN HAS NO PARM RECORD - RUN"         
002150             DISPLAY "CHIMLOAD - ABORTED, NO REPORT PRODUCED"             
002160             MOVE "Y" TO WS-CHM-EOF-SW                                    
002170     END-READ.                                                            
002180*                                                                         
002190* DEFAULT SIGMA-CBC IS 10.000 N/MM2 (THE M30 FIGURE) FOR ANY              
002200* GRADE CODE THE TABLE DOES NOT RECOGNIZE; THE SEARCH BELOW               
002210* OVERWRITES IT ONLY ON A MATCH.                                          
002220 210-LOOKUP-SIGMA-CBC.                                                    
002230     MOVE 10.000 TO WS-CHM-SIGMA-CBC                                      
002240     MOVE "N" TO WS-CHM-GRADE-FOUND-SW                                    
002250     PERFORM 215-SEARCH-GRADE-TABLE                                       
002260         VARYING WS-CHM-GRADE-IDX FROM 1 BY 1                             
002270         UNTIL WS-CHM-GRADE-IDX > 5                                       
002280            OR WS-CHM-GRADE-FOUND.                                        
002290*                                                                         
002300* ONE PASS OF THE FIVE-ENTRY GRADE TABLE PER SUBSCRIPT VALUE -            
002310* STOPS AS SOON AS THE GRADE CODE MATCHES.                                
002320 215-SEARCH-GRADE-TABLE.                                                  
002330     IF CHM-GRADE-CODE = WS-CHM-GRADE-KEY(WS-CHM-GRADE-IDX)               
002340         MOVE WS-CHM-GRADE-SIGMA(WS-CHM-GRADE-IDX)                        
002350             TO WS-CHM-SIGMA-CBC                                          
002360         SET WS-CHM-GRADE-FOUND TO TRUE                                   
002370     END-IF.                                                              
002380*                                                                         
002390* BUILDS THE FOUR HEADING LINES FROM THE PARM RECORD, THEN                
002400* PRINTS THEM AS A GROUP - SEE 310- BELOW.                                
002410 300-WRITE-HEADINGS.                                                      
002420     PERFORM 305-BUILD-HEADING-LINES                                      
002430     PERFORM 310-PRINT-HEADING-LINES                                      
002440         VARYING WS-CHM-HDR-IDX FROM 1 BY 1                               
002450         UNTIL WS-CHM-HDR-IDX > 4.                                        
002460*                                                                         
002470* PROJECT ID, GRADE, UNIT WEIGHT AND THE RESOLVED SIGMA-CBC ALL           
002480* COME STRAIGHT OFF THE PARM RECORD AND THE 210- LOOKUP.                  
002490 305-BUILD-HEADING-LINES.                                                 
002500     MOVE CHM-PROJECT-ID   TO WS-CHM-HDR-PROJECT                          
002510     MOVE CHM-GRADE-CODE   TO WS-CHM-HDR-GRADE                            
002520     MOVE CHM-UNIT-WEIGHT  TO WS-CHM-HDR-UNIT-WT                          
002530     MOVE WS-CHM-SIGMA-CBC TO WS-CHM-HDR-SIGMA.                           
002540*                                                                         
002550* WALKS THE FOUR-LINE HEADING TABLE; THE FIRST LINE ONLY SKIPS            
002560* TO A NEW PAGE, THE REST JUST ADVANCE ONE LINE AT A TIME.                
002570 310-PRINT-HEADING-LINES.                                                 
002580     MOVE WS-CHM-HDR-LN(WS-CHM-HDR-IDX) TO CHM-RPT-LINE                   
002590     IF WS-CHM-HDR-IDX = 1                                                
002600         WRITE CHM-RPT-LINE AFTER ADVANCING PAGE                          
002610     ELSE                                                                 
002620         WRITE CHM-RPT-LINE AFTER ADVANCING 1 LINE                        
002630     END-IF.                                                              
002640*                                                                         
002650* ONE PASS PER SEGMENT RECORD - VALIDATE FIRST, THEN EITHER CHAIN         
002660* THE FIVE CALC PARAGRAPHS OR DROP STRAIGHT TO THE INVALID LINE.          
002670 400-PROCESS-SEGMENTS.                                                    
002680     PERFORM 410-READ-SEGMENT                                             
002690     IF CHM-NOT-EOF                                                       
002700         PERFORM 420-VALIDATE-SEGMENT THRU                                
002710             420-VALIDATE-SEGMENT-EXIT                                    
002720         IF WS-CHM-SEG-INVALID                                            
002730             PERFORM 480-BUILD-INVALID-LINE                               
002740         ELSE                                                             
002750             PERFORM 430-CALC-FRUSTUM-VOLUME                              
002760             PERFORM 440-CALC-WEIGHT-AND-CUM                              
002770             PERFORM 450-CALC-STRESS-AND-STATUS                           
002780             PERFORM 460-ACCUM-TOTALS                                     
002790             PERFORM 465-BUILD-DETAIL-LINE                                
002800         END-IF                                                           
002810         PERFORM 470-WRITE-DETAIL-LINE                                    
002820     END-IF.                                                              
002830*                                                                         
002840* READS ONE SEGMENT RECORD; SETS THE EOF SWITCH SO 400- STOPS             
002850* CALLING THIS PARAGRAPH ONCE THE SHELL HAS NO MORE RINGS.                
002860 410-READ-SEGMENT.                                                        
002870     READ CHIMIN                                                          
002880         AT END                                                           
002890             MOVE "Y" TO WS-CHM-EOF-SW                                    
002900     END-READ.                                                            
002910*                                                                         
002920* VALIDATION RANGE - 420 THRU THE EXIT PARAGRAPH BELOW.  A ZERO           
002930* HEIGHT CONDEMNS THE SEGMENT ON ITS OWN AND BRANCHES DIRECTLY TO         
002940* THE EXIT, SINCE A SLICE WITH NO THICKNESS HAS NO RADIUS PAIRS           
002950* WORTH WALKING; OTHERWISE 425- CHECKS BOTH RADIUS PAIRS IN TURN.         
002960 420-VALIDATE-SEGMENT.                                                    
002970     SET WS-CHM-SEG-VALID TO TRUE                                         
002980     MOVE CHM-R1-OUT TO WS-CHM-WK-R1-OUT                                  
002990     MOVE CHM-R1-IN  TO WS-CHM-WK-R1-IN                                   
003000     MOVE CHM-R2-OUT TO WS-CHM-WK-R2-OUT                                  
003010     MOVE CHM-R2-IN  TO WS-CHM-WK-R2-IN                                   
003020     IF CHM-SEG-HEIGHT = ZERO                                             
003030         SET WS-CHM-SEG-INVALID TO TRUE                                   
003040         GO TO 420-VALIDATE-SEGMENT-EXIT                                  
003050     END-IF                                                               
003060     PERFORM 425-CHECK-RADIUS-PAIRS                                       
003070         VARYING WS-CHM-PAIR-IDX FROM 1 BY 1                              
003080         UNTIL WS-CHM-PAIR-IDX > 2.                                       
003090*                                                                         
003100* AN INNER RADIUS AT OR PAST ITS OUTER MATE LEAVES NO CONCRETE            
003110* SHELL TO POUR - ONE PASS FOR THE TOP PAIR, ONE FOR THE BOTTOM.          
003120 425-CHECK-RADIUS-PAIRS.                                                  
003130     IF WS-CHM-RAD-IN(WS-CHM-PAIR-IDX)                                    
003140             IS GREATER THAN OR EQUAL TO                                  
003150             WS-CHM-RAD-OUT(WS-CHM-PAIR-IDX)                              
003160         SET WS-CHM-SEG-INVALID TO TRUE                                   
003170     END-IF.                                                              
003180*                                                                         
003190 420-VALIDATE-SEGMENT-EXIT.                                               
003200     EXIT.                                                                
003210*                                                                         
003220* FRUSTUM VOLUME - OUTER SHELL LESS INNER VOID, PI*H/3 SCALE ON           
003230* EACH, PER THE STRUCTURAL GROUP'S HAND-CALC METHOD.                      
003240 430-CALC-FRUSTUM-VOLUME.                                                 
003250     COMPUTE WS-CHM-VOUT =                                                
003260         (3.14159265 * CHM-SEG-HEIGHT / 3) *                              
003270         (CHM-R1-OUT ** 2 + (CHM-R1-OUT * CHM-R2-OUT) +                   
003280          CHM-R2-OUT ** 2)                                                
003290     COMPUTE WS-CHM-VIN =                                                 
003300         (3.14159265 * CHM-SEG-HEIGHT / 3) *                              
003310         (CHM-R1-IN ** 2 + (CHM-R1-IN * CHM-R2-IN) +                      
003320          CHM-R2-IN ** 2)                                                 
003330     COMPUTE WS-CHM-VOLUME ROUNDED =                                      
003340         WS-CHM-VOUT - WS-CHM-VIN.                                        
003350*                                                                         
003360* SEGMENT SELF WEIGHT = VOLUME TIMES THE PROJECT UNIT WEIGHT;             
003370* CUMULATIVE WEIGHT CARRIES FORWARD SEGMENT TO SEGMENT, TOP-DOWN.         
003380 440-CALC-WEIGHT-AND-CUM.                                                 
003390     COMPUTE WS-CHM-WEIGHT ROUNDED =                                      
003400         WS-CHM-VOLUME * CHM-UNIT-WEIGHT                                  
003410     ADD WS-CHM-WEIGHT TO WS-CHM-CUM-WEIGHT.                              
003420*                                                                         
003430* BASE ANNULUS STRESS - CUMULATIVE WEIGHT OVER THE BOTTOM RING'S          
003440* NET CONCRETE AREA, SCALED TO N/MM2, CHECKED AGAINST SIGMA-CBC.          
003450 450-CALC-STRESS-AND-STATUS.                                              
003460     COMPUTE WS-CHM-AREA =                                                
003470         3.14159265 * (CHM-R2-OUT ** 2 - CHM-R2-IN ** 2)                  
003480     COMPUTE WS-CHM-STRESS ROUNDED =                                      
003490         WS-CHM-CUM-WEIGHT / (WS-CHM-AREA * 1000)                         
003500     IF WS-CHM-STRESS IS GREATER THAN WS-CHM-SIGMA-CBC                    
003510         MOVE "OVER" TO WS-CHM-DET-STATUS                                 
003520     ELSE                                                                 
003530         MOVE "OK " TO WS-CHM-DET-STATUS                                  
003540     END-IF.                                                              
003550*                                                                         
003560* GRAND TOTALS FOR THE 500- TOTAL LINE - VALID SEGMENTS ONLY,             
003570* PER RMP'S CE-1588 FIX.                                                  
003580 460-ACCUM-TOTALS.                                                        
003590     ADD WS-CHM-VOLUME TO WS-CHM-TOTAL-VOLUME                             
003600     ADD WS-CHM-WEIGHT TO WS-CHM-TOTAL-WEIGHT                             
003610     ADD 1 TO WS-CHM-SEG-COUNT.                                           
003620*                                                                         
003630* MOVES THE CALCULATED FIGURES INTO THE PRINT-LINE EDIT FIELDS            
003640* FOR A SEGMENT THAT PASSED VALIDATION.                                   
003650 465-BUILD-DETAIL-LINE.                                                   
003660     MOVE CHM-SEG-ID       TO WS-CHM-DET-SEG                              
003670     MOVE CHM-SEG-HEIGHT   TO WS-CHM-DET-HEIGHT                           
003680     MOVE CHM-R1-OUT       TO WS-CHM-DET-R1-OUT                           
003690     MOVE CHM-R1-IN        TO WS-CHM-DET-R1-IN                            
003700     MOVE CHM-R2-OUT       TO WS-CHM-DET-R2-OUT                           
003710     MOVE CHM-R2-IN        TO WS-CHM-DET-R2-IN                            
003720     MOVE WS-CHM-VOLUME    TO WS-CHM-DET-VOLUME                           
003730     MOVE WS-CHM-WEIGHT    TO WS-CHM-DET-WEIGHT                           
003740     MOVE WS-CHM-CUM-WEIGHT TO WS-CHM-DET-CUM-WT                          
003750     MOVE WS-CHM-STRESS    TO WS-CHM-DET-STRESS.                          
003760*                                                                         
003770* ONE WRITE SERVES BOTH THE VALID AND THE INVALID DETAIL LINE -           
003780* WHICHEVER BUILD PARAGRAPH RAN LAST LEFT WS-CHM-DET-LINE READY.          
003790 470-WRITE-DETAIL-LINE.                                                   
003800     MOVE WS-CHM-DET-LINE TO CHM-RPT-LINE                                 
003810     WRITE CHM-RPT-LINE AFTER ADVANCING 1 LINE.                           
003820*                                                                         
003830* REJECTED SEGMENT - RAW INPUT FIELDS PRINT AS READ, VOLUME AND           
003840* WEIGHT COME OUT ZERO, AND THE STATUS COLUMN FLAGS *INVALID*             
003850* SO THE PLOT ROOM REVIEW CATCHES IT AT A GLANCE.                         
003860 480-BUILD-INVALID-LINE.                                                  
003870     MOVE CHM-SEG-ID       TO WS-CHM-DET-SEG                              
003880     MOVE CHM-SEG-HEIGHT   TO WS-CHM-DET-HEIGHT                           
003890     MOVE CHM-R1-OUT       TO WS-CHM-DET-R1-OUT                           
003900     MOVE CHM-R1-IN        TO WS-CHM-DET-R1-IN                            
003910     MOVE CHM-R2-OUT       TO WS-CHM-DET-R2-OUT                           
003920     MOVE CHM-R2-IN        TO WS-CHM-DET-R2-IN                            
003930     MOVE ZERO             TO WS-CHM-DET-VOLUME                           
003940     MOVE ZERO             TO WS-CHM-DET-WEIGHT                           
003950     MOVE WS-CHM-CUM-WEIGHT TO WS-CHM-DET-CUM-WT                          
003960     MOVE ZERO             TO WS-CHM-DET-STRESS                           
003970     MOVE "*INVALID*"      TO WS-CHM-DET-STATUS.                          
003980*                                                                         
003990* ONE LINE, WRITTEN ONCE THE LAST SEGMENT HAS BEEN READ - SEGMENT         
004000* COUNT AND BOTH TOTALS CAME OFF THE VALID SEGMENTS ONLY.                 
004010 500-WRITE-TOTAL-LINE.                                                    
004020     MOVE WS-CHM-SEG-COUNT   TO WS-CHM-TOT-SEGS                           
004030     MOVE WS-CHM-TOTAL-VOLUME TO WS-CHM-TOT-VOLUME                        
004040     MOVE WS-CHM-TOTAL-WEIGHT TO WS-CHM-TOT-WEIGHT                        
004050     MOVE WS-CHM-TOT-LINE    TO CHM-RPT-LINE                              
004060     WRITE CHM-RPT-LINE AFTER ADVANCING 2 LINES.                          
004070*                                                                         
004080* HOUSEKEEPING - RUN IS OVER, BOTH FILES GO BACK TO THE SYSTEM.           
004090 900-CLOSE-FILES.                                                         
004100     CLOSE CHIMIN                                                         
004110     CLOSE CHIMRPT.                                                       
